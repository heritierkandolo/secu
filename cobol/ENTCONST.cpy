000100*===============================================================*
000200*  ENTCONST  --  ENTREPRISE COMPANY-WIDE PARAMETER COPYBOOK     *
000300*                                                                *
000400*  HOLDS THE CONSTANTS THE HIRE AND COMMERCIAL-RATING BATCH      *
000500*  PROGRAMS READ OFF "ENTREPRISE" -- BASE SALARY, THE BASE        *
000600*  PERFORMANCE LEVEL EVERY EMPLOYEE FLOORS AT, THE MATRICULE      *
000700*  NUMBERING RULES, THE ANNUAL BONUS CONSTANTS, AND THE FIXED     *
000800*  EDUCATION-LEVEL SALARY COEFFICIENT TABLE.                     *
000900*                                                                *
001000*  CHANGE LOG                                                    *
001100*  ----------                                                    *
001200*  02/11/89  RSK  ORIGINAL COPYBOOK FOR THE MATRICULE/SALAIRE     *
001300*                 CONSTANTS USED BY THE NEW-HIRE RUN.             *
001400*  08/14/91  RSK  ADDED PRIME-BASE AND PRIME-ANCIENNETE-PAR-AN    *
001500*                 FOR THE ANNUAL BONUS REPORT PROGRAM.            *
001600*  03/02/99  DLT  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,    *
001700*                 NO CHANGE REQUIRED. SIGNED OFF.                 *
001800*  11/19/04  PCM  REQ 40417 - RAISED MATRICULE-LIMIT WARNING TO    *
001900*                 MATCH THE REVISED 100000-SLOT NUMBERING PLAN.    *
002000*===============================================================*
002100 01  ENT-CONSTANTES.
002200     05  ENT-SALAIRE-BASE           PIC S9(7)V9(2) COMP-3
002300                                            VALUE 2000.00.
002400     05  ENT-PERFORMANCE-BASE       PIC S9(3)      VALUE +1.
002500     05  ENT-PRIME-BASE             PIC S9(7)V9(2) COMP-3
002600                                            VALUE 1000.00.
002700     05  ENT-PRIME-ANCIEN-PAR-AN    PIC S9(7)V9(2) COMP-3
002800                                            VALUE 100.00.
002900     05  ENT-MATRICULE-INITIAL      PIC 9(05)      VALUE 00001.
003000     05  ENT-MATRICULE-SEUIL-ALERTE PIC 9(06)      VALUE 080000.
003100     05  ENT-MATRICULE-SEUIL-LIMITE PIC 9(06)      VALUE 100000.
003200     05  FILLER                     PIC X(20).
003300*----------------------------------------------------------------
003400*    TABLE DES COEFFICIENTS DE SALAIRE PAR NIVEAU D'ETUDE.
003500*    LA TABLE EST CHARGEE PAR LES VALUE CI-DESSOUS, PUIS REVUE
003600*    PAR ENT-TABLE-NIVEAU-ETUDE POUR LA RECHERCHE (SEARCH).
003700*----------------------------------------------------------------
003800 01  ENT-NIVEAU-ETUDE-VALUES.
003900     05  FILLER PIC X(20)      VALUE 'AUCUN'.
004000     05  FILLER PIC S9V99 COMP-3 VALUE 1.00.
004100     05  FILLER PIC X(20)      VALUE 'BAC'.
004200     05  FILLER PIC S9V99 COMP-3 VALUE 1.20.
004300     05  FILLER PIC X(20)      VALUE 'BAC_2'.
004400     05  FILLER PIC S9V99 COMP-3 VALUE 1.40.
004500     05  FILLER PIC X(20)      VALUE 'BAC_5'.
004600     05  FILLER PIC S9V99 COMP-3 VALUE 1.80.
004700     05  FILLER PIC X(20)      VALUE 'DOCTORAT'.
004800     05  FILLER PIC S9V99 COMP-3 VALUE 2.20.
004900     05  FILLER                PIC X(05) VALUE SPACES.
005000 01  ENT-TABLE-NIVEAU-ETUDE REDEFINES ENT-NIVEAU-ETUDE-VALUES.
005100     05  ENT-NE-ENTREE OCCURS 5 TIMES
005200                       INDEXED BY ENT-NE-IDX.
005300         10  ENT-NE-LIBELLE         PIC X(20).
005400         10  ENT-NE-COEFFICIENT     PIC S9V99 COMP-3.
005500     05  FILLER                     PIC X(05).
