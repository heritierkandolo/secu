000100*===============================================================*
000200*  EMPLOYE  --  EMPLOYEE MASTER RECORD LAYOUT                   *
000300*                                                                *
000400*  ONE EMP-REC PER EMPLOYE ON THE EMPLOYEE-MASTER FILE.          *
000500*  FIXED LENGTH, ORGANIZATION IS SEQUENTIAL, KEYED LOGICALLY BY  *
000600*  EMP-MATRICULE (NO ISAM ON THIS BUILD -- THE MASTER IS LOADED  *
000700*  WHOLESALE INTO A WORKING-STORAGE TABLE AND SEARCHED THERE;    *
000800*  SEE THE WS-EMP-TABLE OCCURS IN EACH CALLING PROGRAM).         *
000900*                                                                *
001000*  CHANGE LOG                                                    *
001100*  ----------                                                    *
001200*  02/11/89  RSK  ORIGINAL LAYOUT FOR THE NEW-HIRE/RATING RUNS.   *
001300*  08/14/91  RSK  ADDED EMP-DATE-EMBAUCHE REDEFINES FOR THE       *
001400*                 ANNUAL BONUS PROGRAM'S SENIORITY CALCULATION.  *
001500*  03/02/99  DLT  Y2K - EMP-DATE-EMBAUCHE CARRIES A FULL 4-DIGIT  *
001600*                 YEAR (CCYYMMDD). CENTURY SUB-FIELD ADDED BELOW  *
001700*                 SO OLD 2-DIGIT LOGIC IS NOT TEMPTING TO REVIVE. *
001800*  08/02/13  PCM  REQ 42341 - DROPPED EMP-IND-STATUT.  NOTHING ON   *
001900*                 ANY OF THE THREE RUNS EVER SET IT TO 'I' SO THE   *
002000*                 ACTIVE/INACTIVE FLAG WAS DEAD WEIGHT -- FOLDED    *
002100*                 THE BYTE BACK INTO FILLER.                       *
002200*===============================================================*
002300 01  EMP-REC.
002400     05  EMP-NOM                    PIC X(50).
002500     05  EMP-PRENOM                 PIC X(50).
002600     05  EMP-MATRICULE              PIC X(06).
002700     05  EMP-MATRICULE-R REDEFINES EMP-MATRICULE.
002800         10  EMP-MAT-TYPE           PIC X(01).
002900         10  EMP-MAT-NUMERO         PIC 9(05).
003000     05  EMP-DATE-EMBAUCHE          PIC 9(08).
003100     05  EMP-DATE-EMBAUCHE-R REDEFINES EMP-DATE-EMBAUCHE.
003200         10  EMP-DEMB-CC            PIC 9(02).
003300         10  EMP-DEMB-AA            PIC 9(02).
003400         10  EMP-DEMB-MM            PIC 9(02).
003500         10  EMP-DEMB-JJ            PIC 9(02).
003600     05  EMP-SALAIRE                PIC S9(7)V9(2) COMP-3.
003700     05  EMP-PERFORMANCE            PIC S9(3).
003800     05  EMP-TEMPS-PARTIEL          PIC S9V9(4) COMP-3.
003900     05  FILLER                     PIC X(21).
