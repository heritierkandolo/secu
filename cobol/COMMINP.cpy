000100*===============================================================*
000200*  COMMINP  --  COMMERCIAL-INPUT RECORD LAYOUT                  *
000300*                                                                *
000400*  ONE CIN-REC PER COMMERCIAL TO RE-RATE ON THE CALCPERF RUN.    *
000500*  FIXED LENGTH, ORGANIZATION IS SEQUENTIAL, READ IN FILE ORDER, *
000600*  NO SORT KEY REQUIRED -- EACH ROW LOOKS UP ITS OWN EMPLOYE BY  *
000700*  MATRICULE.                                                   *
000800*                                                                *
000900*  CHANGE LOG                                                    *
001000*  ----------                                                    *
001100*  08/14/91  RSK  ORIGINAL LAYOUT FOR THE ANNUAL RATING RUN.      *
001200*===============================================================*
001300 01  CIN-REC.
001400     05  CIN-MATRICULE              PIC X(06).
001500     05  CIN-CA-TRAITE              PIC S9(9) COMP-3.
001600     05  CIN-OBJECTIF-CA            PIC S9(9) COMP-3.
001700     05  FILLER                     PIC X(20).
