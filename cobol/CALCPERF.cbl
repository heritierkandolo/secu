000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCPERF.
000300 AUTHOR.        R S KELLERMAN.
000400 INSTALLATION.  ENTREPRISE DATA CENTER - PERSONNEL SYSTEMS.
000500 DATE-WRITTEN.  08/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*  CALCPERF  --  ANNUAL COMMERCIAL PERFORMANCE RATING RUN        *
001000*                                                                *
001100*  READS THE COMMERCIAL-INPUT FILE, ONE ROW PER COMMERCIAL       *
001200*  EMPLOYE (MATRICULE TYPE 'C') WHOSE CA-TRAITE FOR THE YEAR     *
001300*  IS BEING COMPARED AGAINST HIS OBJECTIF-CA.  FOR EACH ROW:      *
001400*     - VALIDATES THE INPUT ROW (SEE 2050-VALIDATE-INPUT)        *
001500*     - LOOKS THE EMPLOYE UP ON THE IN-MEMORY MASTER TABLE BY     *
001600*       MATRICULE                                                *
001700*     - TIERS THE CURRENT EMP-PERFORMANCE FROM THE CA-TRAITE /    *
001800*       OBJECTIF-CA RATIO (SEE 2200-TIER-PERFORMANCE)             *
001900*     - APPLIES THE COMMERCIAL-TEAM BONUS: IF THE TIERED RESULT   *
002000*       BEATS THE CURRENT AVERAGE PERFORMANCE OF ALL MATRICULE-    *
002100*       TYPE-'C' EMPLOYES ON FILE, ADD 1 MORE POINT                *
002200*     - WRITES THE FINAL PERFORMANCE BACK TO THE TABLE ENTRY       *
002300*                                                                 *
002400*  NO CONTROL TOTALS CARRY BETWEEN INPUT ROWS -- THE TEAM AVERAGE  *
002500*  IS RECOMPUTED OFF THE TABLE'S CURRENT STATE FOR EVERY ROW, SO   *
002600*  A CHANGE TO ONE COMMERCIAL'S PERFORMANCE SHIFTS THE AVERAGE     *
002700*  SEEN BY THE NEXT ROW PROCESSED.                                 *
002800*                                                                 *
002900*  THE MASTER HAS NO ISAM ON THIS BUILD.  IT IS READ WHOLESALE    *
003000*  INTO WS-EMP-TABLE AT START OF RUN, UPDATED IN PLACE AND THE     *
003100*  WHOLE TABLE IS REWRITTEN TO THE NEW MASTER AT END OF RUN.       *
003200*                                                                 *
003300*  CHANGE LOG                                                     *
003400*  ----------                                                     *
003500*  08/14/91  RSK  ORIGINAL PROGRAM.                                *
003600*  03/02/99  DLT  Y2K REVIEW - NO 2-DIGIT DATE FIELDS TOUCHED BY    *
003700*                 THIS PROGRAM. SIGNED OFF.                        *
003800*  11/19/04  PCM  REQ 40418 - TEAM BONUS RULE REWORKED TO ADD ONE   *
003900*                 PERFORMANCE POINT TO THE CANDIDATE BEING RATED    *
004000*                 WHEN HIS TIERED SCORE BEATS THE TEAM AVERAGE,     *
004100*                 PER EMPLOYE, INSTEAD OF A BLANKET SALARY RAISE.   *
004200*  07/02/11  RSK  REQ 41960 - INPUT ROW VALIDATION ADDED (NEGATIVE   *
004300*                 CA-TRAITE/OBJECTIF-CA, NON-COMMERCIAL MATRICULE,   *
004400*                 MATRICULE NOT ON MASTER) - ALL THREE ARE HARD      *
004500*                 REJECTS, NO TABLE UPDATE WRITTEN.                  *
004600*  02/19/13  RSK  REQ 42081 - 2000-PROCESS-COMMERCIAL-REC RE-WIRED    *
004700*                 TO GO TO 2000-REJECT-RTN / 2000-NOTFOUND-RTN ON     *
004800*                 THE FAILED CHECK, SAME AS THE EMBAUCHE CHANGE.      *
004850*  08/02/13  PCM  REQ 42341 - DROPPED EMP-IND-STATUT.  NEVER SET TO   *
004860*                 'I' ON ANY OF THE THREE RUNS; FOLDED BACK INTO      *
004870*                 FILLER PER EMPLOYE COPYBOOK CHANGE.                 *
004900*===============================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT COMMERCIAL-INPUT-FILE
005900         ASSIGN TO COMMINPT
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS FS-COMMINPT.
006300     SELECT EMPLOYEE-MASTER-IN
006400         ASSIGN TO EMPMSTI
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS FS-EMPMSTI.
006800     SELECT EMPLOYEE-MASTER-OUT
006900         ASSIGN TO EMPMSTO
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS FS-EMPMSTO.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  COMMERCIAL-INPUT-FILE
007600     RECORD CONTAINS 36 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800     COPY COMMINP.
007900 FD  EMPLOYEE-MASTER-IN
008000     RECORD CONTAINS 146 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200     COPY EMPLOYE REPLACING ==EMP-REC== BY ==EMP-REC-IN==.
008300 FD  EMPLOYEE-MASTER-OUT
008400     RECORD CONTAINS 146 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600 01  EMP-REC-OUT                    PIC X(146).
008700 01  EMP-REC-OUT-R REDEFINES EMP-REC-OUT.
008800     05  EMP-OUT-NOM                PIC X(50).
008900     05  EMP-OUT-PRENOM             PIC X(50).
009000     05  EMP-OUT-MATRICULE          PIC X(06).
009100     05  FILLER                     PIC X(40).
009200 WORKING-STORAGE SECTION.
009300     COPY ENTCONST.
009400 77  WS-TAB-IDX                         PIC 9(05) COMP VALUE 0.
009500 77  WS-FOUND-IDX                       PIC 9(05) COMP VALUE 0.
009600 01  WS-FILE-STATUS-CODES.
009700     05  FS-COMMINPT                 PIC XX.
009800         88  FS-COMMINPT-OK           VALUE '00'.
009900         88  FS-COMMINPT-EOF          VALUE '10'.
010000     05  FS-EMPMSTI                   PIC XX.
010100         88  FS-EMPMSTI-OK             VALUE '00'.
010200         88  FS-EMPMSTI-EOF            VALUE '10'.
010300     05  FS-EMPMSTO                   PIC XX.
010400         88  FS-EMPMSTO-OK             VALUE '00'.
010500     05  FILLER                       PIC X(10).
010600 01  WS-SWITCHES.
010700     05  WS-COMMINPT-EOF-SW           PIC X(01) VALUE 'N'.
010800         88  WS-COMMINPT-AT-EOF        VALUE 'Y'.
010900     05  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
011000         88  WS-EMPLOYE-FOUND           VALUE 'Y'.
011100     05  WS-VALID-SW                    PIC X(01) VALUE 'Y'.
011200         88  WS-INPUT-VALID              VALUE 'Y'.
011300     05  FILLER                         PIC X(10).
011400 01  WS-COUNTERS.
011500     05  WS-EMP-COUNT                 PIC 9(05) COMP VALUE 0.
011600     05  WS-RATED-COUNT                 PIC 9(05) COMP VALUE 0.
011700     05  WS-NOTFOUND-COUNT               PIC 9(05) COMP VALUE 0.
011800     05  WS-REJECT-COUNT                   PIC 9(05) COMP
011900                                                    VALUE 0.
012000     05  WS-COMM-TOTAL-PERF               PIC S9(7) COMP VALUE 0.
012100     05  WS-COMM-EMP-COUNT                 PIC 9(05) COMP
012200                                                      VALUE 0.
012300     05  FILLER                            PIC X(10).
012400 01  WS-WORK-FIELDS.
012500     05  WS-NEW-PERFORMANCE              PIC S9(3) COMP
012600                                                    VALUE 0.
012700     05  WS-COMM-AVG-PERF                PIC S9(5)V99 COMP-3
012800                                                    VALUE 0.
012900     05  FILLER                          PIC X(10).
013000*----------------------------------------------------------------
013100*    IN-MEMORY COPY OF THE EMPLOYEE MASTER.  LOADED FROM
013200*    EMPLOYEE-MASTER-IN AT START OF RUN; REWRITTEN IN FULL TO
013300*    EMPLOYEE-MASTER-OUT AT END OF RUN.
013400*----------------------------------------------------------------
013500 01  WS-EMP-TABLE.
013600     05  WS-EMP-ENTRY OCCURS 9999 TIMES
013700                      INDEXED BY WS-EMP-IDX.
013800         10  EMP-NOM                    PIC X(50).
013900         10  EMP-PRENOM                 PIC X(50).
014000         10  EMP-MATRICULE              PIC X(06).
014100         10  EMP-MATRICULE-R REDEFINES EMP-MATRICULE.
014200             15  EMP-MAT-TYPE           PIC X(01).
014300             15  EMP-MAT-NUMERO         PIC 9(05).
014400         10  EMP-DATE-EMBAUCHE          PIC 9(08).
014500         10  EMP-DATE-EMBAUCHE-R REDEFINES EMP-DATE-EMBAUCHE.
014600             15  EMP-DEMB-CC            PIC 9(02).
014700             15  EMP-DEMB-AA            PIC 9(02).
014800             15  EMP-DEMB-MM            PIC 9(02).
014900             15  EMP-DEMB-JJ            PIC 9(02).
015000         10  EMP-SALAIRE                PIC S9(7)V9(2) COMP-3.
015100         10  EMP-PERFORMANCE            PIC S9(3).
015200         10  EMP-TEMPS-PARTIEL          PIC S9V9(4) COMP-3.
015600         10  FILLER                     PIC X(21).
015700 PROCEDURE DIVISION.
015800 0000-MAIN-LOOP.
015900     PERFORM 1000-LOAD-MASTER-TABLE THRU 1000-EXIT.
016000     OPEN INPUT COMMERCIAL-INPUT-FILE.
016100     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
016200     PERFORM 2000-PROCESS-COMMERCIAL-REC THRU 2000-EXIT
016300         UNTIL WS-COMMINPT-AT-EOF.
016400     CLOSE COMMERCIAL-INPUT-FILE.
016500     PERFORM 8000-REWRITE-MASTER THRU 8000-EXIT.
016600     DISPLAY 'CALCPERF - RECORDS LOADED    : ' WS-EMP-COUNT.
016700     DISPLAY 'CALCPERF - COMMERCIALS RATED  : ' WS-RATED-COUNT.
016800     DISPLAY 'CALCPERF - MATRICULES NOT FOUND: '
016900             WS-NOTFOUND-COUNT.
017000     DISPLAY 'CALCPERF - ROWS REJECTED      : ' WS-REJECT-COUNT.
017100     STOP RUN.
017200*----------------------------------------------------------------
017300*    1000 -- LOAD THE EMPLOYEE MASTER INTO WS-EMP-TABLE.
017400*----------------------------------------------------------------
017500 1000-LOAD-MASTER-TABLE.
017600     OPEN INPUT EMPLOYEE-MASTER-IN.
017700     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
017800     MOVE 0 TO WS-EMP-COUNT.
017900     PERFORM 1100-READ-MASTER-REC
018000         UNTIL FS-EMPMSTI-EOF.
018100     CLOSE EMPLOYEE-MASTER-IN.
018200 1000-EXIT.
018300     EXIT.
018400 1100-READ-MASTER-REC.
018500     READ EMPLOYEE-MASTER-IN
018600         AT END
018700             MOVE '10' TO FS-EMPMSTI
018800         NOT AT END
018900             ADD 1 TO WS-EMP-COUNT
019000             MOVE EMP-REC-IN TO WS-EMP-ENTRY(WS-EMP-COUNT)
019100     END-READ.
019200 1100-EXIT.
019300     EXIT.
019400*----------------------------------------------------------------
019500*    2000 -- PROCESS ONE COMMERCIAL-INPUT-RECORD.
019600*----------------------------------------------------------------
019700 2000-PROCESS-COMMERCIAL-REC.
019800     READ COMMERCIAL-INPUT-FILE
019900         AT END
020000             SET WS-COMMINPT-AT-EOF TO TRUE
020100         NOT AT END
020200             PERFORM 2050-VALIDATE-INPUT THRU 2050-EXIT
020300             IF NOT WS-INPUT-VALID
020400                 GO TO 2000-REJECT-RTN
020500             END-IF
020600             PERFORM 2100-FIND-EMPLOYE THRU 2100-EXIT
020700             IF NOT WS-EMPLOYE-FOUND
020800                 GO TO 2000-NOTFOUND-RTN
020900             END-IF
021000             PERFORM 2200-TIER-PERFORMANCE THRU 2200-EXIT
021100             PERFORM 2300-APPLY-BONUS THRU 2300-EXIT
021200             PERFORM 2400-UPDATE-TABLE-ENTRY THRU 2400-EXIT
021300             ADD 1 TO WS-RATED-COUNT
021400             GO TO 2000-EXIT
021500     END-READ.
021600     GO TO 2000-EXIT.
021700 2000-NOTFOUND-RTN.
021800     DISPLAY 'WARNING - MATRICULE NOT ON MASTER: ' CIN-MATRICULE.
021900     ADD 1 TO WS-NOTFOUND-COUNT.
022000     GO TO 2000-EXIT.
022100 2000-REJECT-RTN.
022200     ADD 1 TO WS-REJECT-COUNT.
022300 2000-EXIT.
022400     EXIT.
022500*----------------------------------------------------------------
022600*    2050 -- VALIDATE THE COMMERCIAL-INPUT ROW.  ALL THREE ARE
022700*    HARD REJECTS -- NO TABLE UPDATE WRITTEN.
022800*----------------------------------------------------------------
022900 2050-VALIDATE-INPUT.
023000     SET WS-INPUT-VALID TO TRUE.
023100     IF CIN-CA-TRAITE < 0
023200         DISPLAY 'REJECT - NEGATIVE CA-TRAITE: ' CIN-MATRICULE
023300         MOVE 'N' TO WS-VALID-SW
023400     END-IF.
023500     IF CIN-OBJECTIF-CA < 0
023600         DISPLAY 'REJECT - NEGATIVE OBJECTIF-CA: ' CIN-MATRICULE
023700         MOVE 'N' TO WS-VALID-SW
023800     END-IF.
023900     IF CIN-MATRICULE(1:1) NOT = 'C'
024000         DISPLAY 'REJECT - NON-COMMERCIAL MATRICULE: '
024100                 CIN-MATRICULE
024200         MOVE 'N' TO WS-VALID-SW
024300     END-IF.
024400 2050-EXIT.
024500     EXIT.
024600*----------------------------------------------------------------
024700*    2100 -- LOCATE THE EMPLOYE MATCHING CIN-MATRICULE ON THE
024800*    IN-MEMORY TABLE.
024900*----------------------------------------------------------------
025000 2100-FIND-EMPLOYE.
025100     MOVE 'N' TO WS-FOUND-SW.
025200     MOVE 0 TO WS-FOUND-IDX.
025300     IF WS-EMP-COUNT > 0
025400         PERFORM 2110-SCAN-MATRICULE THRU 2110-EXIT
025500                 VARYING WS-TAB-IDX FROM 1 BY 1
025600                 UNTIL WS-TAB-IDX > WS-EMP-COUNT
025700                 OR WS-EMPLOYE-FOUND
025800     END-IF.
025900 2100-EXIT.
026000     EXIT.
026100 2110-SCAN-MATRICULE.
026200     IF EMP-MATRICULE OF WS-EMP-ENTRY(WS-TAB-IDX)
026300              = CIN-MATRICULE
026400         SET WS-EMPLOYE-FOUND TO TRUE
026500         MOVE WS-TAB-IDX TO WS-FOUND-IDX
026600     END-IF.
026700 2110-EXIT.
026800     EXIT.
026900*----------------------------------------------------------------
027000*    2200 -- TIER WS-NEW-PERFORMANCE OFF THE CURRENT
027100*    EMP-PERFORMANCE AND THE CA-TRAITE/OBJECTIF-CA RATIO.
027200*    SCALED-INTEGER COMPARISON (X 100) AVOIDS FLOATING ROUND-OFF
027300*    ON THE TIER BOUNDARIES.
027400*        RATIO <  80%              RESET TO PERFORMANCE-BASE
027500*        80%  <= RATIO <  95%      CURRENT - 2, FLOORED AT BASE
027600*        95%  <= RATIO <= 105%     UNCHANGED, FLOORED AT BASE
027700*       105%  <  RATIO <= 120%     CURRENT + 1
027800*       120%  <  RATIO             CURRENT + 4
027900*----------------------------------------------------------------
028000 2200-TIER-PERFORMANCE.
028100     MOVE EMP-PERFORMANCE OF WS-EMP-ENTRY(WS-FOUND-IDX)
028200          TO WS-NEW-PERFORMANCE.
028300     EVALUATE TRUE
028400         WHEN CIN-CA-TRAITE * 100 < CIN-OBJECTIF-CA * 80
028500             MOVE ENT-PERFORMANCE-BASE TO WS-NEW-PERFORMANCE
028600         WHEN CIN-CA-TRAITE * 100 < CIN-OBJECTIF-CA * 95
028700             SUBTRACT 2 FROM WS-NEW-PERFORMANCE
028800             IF WS-NEW-PERFORMANCE < ENT-PERFORMANCE-BASE
028900                 MOVE ENT-PERFORMANCE-BASE TO WS-NEW-PERFORMANCE
029000             END-IF
029100         WHEN CIN-CA-TRAITE * 100 <= CIN-OBJECTIF-CA * 105
029200             IF WS-NEW-PERFORMANCE < ENT-PERFORMANCE-BASE
029300                 MOVE ENT-PERFORMANCE-BASE TO WS-NEW-PERFORMANCE
029400             END-IF
029500         WHEN CIN-CA-TRAITE * 100 <= CIN-OBJECTIF-CA * 120
029600             ADD 1 TO WS-NEW-PERFORMANCE
029700         WHEN OTHER
029800             ADD 4 TO WS-NEW-PERFORMANCE
029900     END-EVALUATE.
030000 2200-EXIT.
030100     EXIT.
030200*----------------------------------------------------------------
030300*    2300 -- COMMERCIAL BONUS.  AVERAGE THE EMP-PERFORMANCE OF
030400*    EVERY MATRICULE-TYPE-'C' EMPLOYE CURRENTLY ON THE TABLE
030500*    (CANDIDATE'S OLD SCORE INCLUDED, SINCE THE TIERED RESULT
030600*    HAS NOT BEEN WRITTEN BACK YET); IF THE TIERED RESULT BEATS
030700*    THAT AVERAGE, ADD ONE MORE POINT.
030800*----------------------------------------------------------------
030900 2300-APPLY-BONUS.
031000     MOVE 0 TO WS-COMM-TOTAL-PERF.
031100     MOVE 0 TO WS-COMM-EMP-COUNT.
031200     PERFORM 2310-SUM-TEAM-PERF THRU 2310-EXIT
031300             VARYING WS-TAB-IDX FROM 1 BY 1
031400             UNTIL WS-TAB-IDX > WS-EMP-COUNT.
031500     IF WS-COMM-EMP-COUNT > 0
031600         COMPUTE WS-COMM-AVG-PERF ROUNDED =
031700                 WS-COMM-TOTAL-PERF / WS-COMM-EMP-COUNT
031800         IF WS-NEW-PERFORMANCE > WS-COMM-AVG-PERF
031900             ADD 1 TO WS-NEW-PERFORMANCE
032000         END-IF
032100     END-IF.
032200 2300-EXIT.
032300     EXIT.
032400 2310-SUM-TEAM-PERF.
032500     IF EMP-MAT-TYPE OF WS-EMP-ENTRY(WS-TAB-IDX) = 'C'
032600         ADD EMP-PERFORMANCE OF WS-EMP-ENTRY(WS-TAB-IDX)
032700             TO WS-COMM-TOTAL-PERF
032800         ADD 1 TO WS-COMM-EMP-COUNT
032900     END-IF.
033000 2310-EXIT.
033100     EXIT.
033200*----------------------------------------------------------------
033300*    2400 -- WRITE THE FINAL TIERED-AND-BONUSED PERFORMANCE BACK
033400*    TO THE TABLE ENTRY.
033500*----------------------------------------------------------------
033600 2400-UPDATE-TABLE-ENTRY.
033700     MOVE WS-NEW-PERFORMANCE
033800          TO EMP-PERFORMANCE OF WS-EMP-ENTRY(WS-FOUND-IDX).
033900 2400-EXIT.
034000     EXIT.
034100*----------------------------------------------------------------
034200*    8000 -- REWRITE THE WHOLE MASTER FROM THE TABLE.
034300*----------------------------------------------------------------
034400 8000-REWRITE-MASTER.
034500     OPEN OUTPUT EMPLOYEE-MASTER-OUT.
034600     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
034700     PERFORM 8010-WRITE-MASTER-REC THRU 8010-EXIT
034800             VARYING WS-TAB-IDX FROM 1 BY 1
034900             UNTIL WS-TAB-IDX > WS-EMP-COUNT.
035000     CLOSE EMPLOYEE-MASTER-OUT.
035100 8000-EXIT.
035200     EXIT.
035300 8010-WRITE-MASTER-REC.
035400     MOVE WS-EMP-ENTRY(WS-TAB-IDX) TO EMP-REC-OUT.
035500     WRITE EMP-REC-OUT.
035600 8010-EXIT.
035700     EXIT.
035800*----------------------------------------------------------------
035900*    9000 -- COMMON FILE-STATUS CHECK FOR OPENS.
036000*----------------------------------------------------------------
036100 9000-OPEN-CHECK.
036200     IF FS-COMMINPT NOT = '00' AND FS-COMMINPT NOT = SPACE
036300         DISPLAY 'FILE OPEN ERROR - COMMINPT STATUS = '
036400                 FS-COMMINPT
036500         STOP RUN
036600     END-IF.
036700     IF FS-EMPMSTI NOT = '00' AND FS-EMPMSTI NOT = SPACE
036800         DISPLAY 'FILE OPEN ERROR - EMPMSTI STATUS = '
036900                 FS-EMPMSTI
037000         STOP RUN
037100     END-IF.
037200     IF FS-EMPMSTO NOT = '00' AND FS-EMPMSTO NOT = SPACE
037300         DISPLAY 'FILE OPEN ERROR - EMPMSTO STATUS = '
037400                 FS-EMPMSTO
037500         STOP RUN
037600     END-IF.
037700 9000-EXIT.
037800     EXIT.
