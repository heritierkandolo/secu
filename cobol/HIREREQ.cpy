000100*===============================================================*
000200*  HIREREQ  --  HIRE-REQUEST INPUT RECORD LAYOUT                *
000300*                                                                *
000400*  ONE HRQ-REC PER NEW HIRE TO PROCESS ON THE EMBAUCHE RUN.      *
000500*  FIXED LENGTH, ORGANIZATION IS SEQUENTIAL, READ IN FILE ORDER. *
000600*                                                                *
000700*  CHANGE LOG                                                    *
000800*  ----------                                                    *
000900*  02/11/89  RSK  ORIGINAL LAYOUT.                                *
001000*  08/14/91  RSK  ADDED HRQ-TEMPS-PARTIEL-IND -- TEMPS PARTIEL    *
001100*                 IS MANDATORY, BUT WE STILL NEED TO TELL A      *
001200*                 TRUE ZERO APART FROM A BLANK INPUT FIELD.      *
001300*===============================================================*
001400 01  HRQ-REC.
001500     05  HRQ-NOM                    PIC X(50).
001600     05  HRQ-PRENOM                 PIC X(50).
001700     05  HRQ-POSTE                  PIC X(20).
001800     05  HRQ-NIVEAU-ETUDE           PIC X(20).
001900     05  HRQ-TEMPS-PARTIEL          PIC S9V9(4) COMP-3.
002000     05  HRQ-TEMPS-PARTIEL-IND      PIC X(01).
002100         88  HRQ-TEMPS-PARTIEL-PRESENT VALUE 'Y'.
002200         88  HRQ-TEMPS-PARTIEL-ABSENT  VALUE 'N'.
002300     05  FILLER                     PIC X(15).
