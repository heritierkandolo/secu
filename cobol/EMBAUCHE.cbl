000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMBAUCHE.
000300 AUTHOR.        R S KELLERMAN.
000400 INSTALLATION.  ENTREPRISE DATA CENTER - PERSONNEL SYSTEMS.
000500 DATE-WRITTEN.  02/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*  EMBAUCHE  --  NEW-HIRE BATCH RUN                             *
001000*                                                                *
001100*  READS THE HIRE-REQUEST FILE, ONE ROW PER NEW EMPLOYE TO BE    *
001200*  ADDED THIS RUN.  FOR EACH ROW:                                *
001300*     - DERIVES THE MATRICULE TYPE CODE FROM THE FIRST LETTER    *
001400*       OF THE JOB TITLE (POSTE)                                 *
001500*     - ALLOCATES THE NEXT MATRICULE NUMBER OFF THE HIGHEST ONE  *
001600*       CURRENTLY ON THE EMPLOYEE MASTER                         *
001700*     - COMPUTES THE STARTING MONTHLY SALARY FROM THE EDUCATION  *
001800*       COEFFICIENT TABLE AND THE PART-TIME RATIO                *
001900*     - WRITES THE NEW EMPLOYEE-MASTER RECORD                    *
002000*                                                                *
002100*  THE MASTER HAS NO ISAM ON THIS BUILD.  IT IS READ WHOLESALE   *
002200*  INTO WS-EMP-TABLE AT START OF RUN, UPDATED IN PLACE AND THE    *
002300*  WHOLE TABLE IS REWRITTEN TO THE NEW MASTER AT END OF RUN.      *
002400*                                                                *
002500*  CHANGE LOG                                                    *
002600*  ----------                                                    *
002700*  02/11/89  RSK  ORIGINAL PROGRAM.                               *
002800*  08/14/91  RSK  ADDED THE 80000-MATRICULE EXHAUSTION WARNING    *
002900*                 REQUESTED BY PERSONNEL AFTER THE JULY REVIEW.   *
003000*  03/02/99  DLT  Y2K REVIEW - DATE-EMBAUCHE ALREADY CARRIES A     *
003100*                 FULL 4-DIGIT YEAR, ACCEPT FROM DATE YYYYMMDD     *
003200*                 CONFIRMED ON THIS PLATFORM.  NO CHANGE.          *
003300*  11/19/04  PCM  REQ 40417 - MATRICULE NUMBERING PLAN WIDENED TO  *
003400*                 100000 SLOTS; THRESHOLDS MOVED TO ENTCONST.      *
003500*  02/19/13  RSK  REQ 42081 - 2000-PROCESS-HIRE-REQUEST RE-WIRED   *
003600*                 TO GO TO 2000-REJECT-RTN ON THE FIRST FAILED     *
003700*                 CHECK INSTEAD OF CHAINING IF NOT WS-REJECT-      *
003800*                 THIS-HIRE THREE TIMES OVER.                      *
003900*  07/15/13  DLT  REQ 42310 - WS-SALAIRE-CALC CARRIED 4 DECIMALS    *
004000*                 AND WAS MOVED STRAIGHT INTO THE 2-DECIMAL         *
004100*                 EMP-SALAIRE, WHICH TRUNCATED RATHER THAN ROUNDED  *
004200*                 THE STARTING SALARY.  FIELD NARROWED TO 2         *
004300*                 DECIMALS SO THE COMPUTE ROUNDED ABOVE IS THE      *
004400*                 ONLY ROUNDING THAT HAPPENS.                       *
004500*  08/02/13  PCM  REQ 42341 - DROPPED EMP-IND-STATUT/SET EMP-ACTIF.  *
004600*                 NOTHING ON ANY OF THE THREE RUNS EVER SET AN      *
004700*                 EMPLOYE TO INACTIVE SO THE FLAG WAS DEAD WEIGHT;   *
004800*                 PULLED PER EMPLOYE COPYBOOK CHANGE.                *
004900*===============================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT HIRE-REQUEST-FILE
005900         ASSIGN TO HIREREQT
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS FS-HIREREQT.
006300     SELECT EMPLOYEE-MASTER-IN
006400         ASSIGN TO EMPMSTI
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS FS-EMPMSTI.
006800     SELECT EMPLOYEE-MASTER-OUT
006900         ASSIGN TO EMPMSTO
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS FS-EMPMSTO.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  HIRE-REQUEST-FILE
007600     RECORD CONTAINS 159 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800     COPY HIREREQ.
007900 FD  EMPLOYEE-MASTER-IN
008000     RECORD CONTAINS 146 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200     COPY EMPLOYE REPLACING ==EMP-REC== BY ==EMP-REC-IN==.
008300 FD  EMPLOYEE-MASTER-OUT
008400     RECORD CONTAINS 146 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600 01  EMP-REC-OUT                    PIC X(146).
008700 01  EMP-REC-OUT-R REDEFINES EMP-REC-OUT.
008800     05  EMP-OUT-NOM                PIC X(50).
008900     05  EMP-OUT-PRENOM             PIC X(50).
009000     05  EMP-OUT-MATRICULE          PIC X(06).
009100     05  FILLER                     PIC X(40).
009200 WORKING-STORAGE SECTION.
009300     COPY ENTCONST.
009400 77  WS-TAB-IDX                         PIC 9(05) COMP VALUE 0.
009500 77  WS-MAX-NUMERO                       PIC 9(06) COMP VALUE 0.
009600 01  WS-FILE-STATUS-CODES.
009700     05  FS-HIREREQT                PIC XX.
009800         88  FS-HIREREQT-OK          VALUE '00'.
009900         88  FS-HIREREQT-EOF         VALUE '10'.
010000     05  FS-EMPMSTI                  PIC XX.
010100         88  FS-EMPMSTI-OK            VALUE '00'.
010200         88  FS-EMPMSTI-EOF           VALUE '10'.
010300     05  FS-EMPMSTO                  PIC XX.
010400         88  FS-EMPMSTO-OK            VALUE '00'.
010500     05  FILLER                      PIC X(10).
010600 01  WS-SWITCHES.
010700     05  WS-HIREREQT-EOF-SW          PIC X(01) VALUE 'N'.
010800         88  WS-HIREREQT-AT-EOF       VALUE 'Y'.
010900     05  WS-DUPLICATE-SW              PIC X(01) VALUE 'N'.
011000         88  WS-DUPLICATE-FOUND        VALUE 'Y'.
011100     05  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
011200         88  WS-REJECT-THIS-HIRE       VALUE 'Y'.
011300     05  FILLER                       PIC X(10).
011400 01  WS-COUNTERS.
011500     05  WS-EMP-COUNT                PIC 9(05) COMP VALUE 0.
011600     05  WS-HIRE-COUNT                PIC 9(05) COMP VALUE 0.
011700     05  WS-REJECT-COUNT               PIC 9(05) COMP VALUE 0.
011800     05  WS-WARN-COUNT                 PIC 9(05) COMP VALUE 0.
011900     05  WS-NEW-NUMERO                 PIC 9(06) COMP VALUE 0.
012000     05  FILLER                        PIC X(10).
012100 01  WS-WORK-FIELDS.
012200     05  WS-TYPE-CODE                 PIC X(01).
012300     05  WS-NEW-MATRICULE             PIC X(06).
012400     05  WS-NEW-MATRICULE-VIEW REDEFINES WS-NEW-MATRICULE.
012500         10  WS-NMV-TYPE                PIC X(01).
012600         10  WS-NMV-NUMERO              PIC 9(05).
012700     05  WS-COEFFICIENT                PIC S9V99 COMP-3 VALUE 0.
012800     05  WS-SALAIRE-CALC               PIC S9(7)V9(2) COMP-3
012900                                                    VALUE 0.
013000     05  WS-TODAY-CCYYMMDD              PIC 9(08).
013100     05  FILLER                         PIC X(10).
013200*----------------------------------------------------------------
013300*    IN-MEMORY COPY OF THE EMPLOYEE MASTER.  LOADED FROM
013400*    EMPLOYEE-MASTER-IN AT START OF RUN; REWRITTEN IN FULL TO
013500*    EMPLOYEE-MASTER-OUT AT END OF RUN.
013600*----------------------------------------------------------------
013700 01  WS-EMP-TABLE.
013800     05  WS-EMP-ENTRY OCCURS 9999 TIMES
013900                      INDEXED BY WS-EMP-IDX.
014000         10  EMP-NOM                    PIC X(50).
014100         10  EMP-PRENOM                 PIC X(50).
014200         10  EMP-MATRICULE              PIC X(06).
014300         10  EMP-MATRICULE-R REDEFINES EMP-MATRICULE.
014400             15  EMP-MAT-TYPE           PIC X(01).
014500             15  EMP-MAT-NUMERO         PIC 9(05).
014600         10  EMP-DATE-EMBAUCHE          PIC 9(08).
014700         10  EMP-DATE-EMBAUCHE-R REDEFINES EMP-DATE-EMBAUCHE.
014800             15  EMP-DEMB-CC            PIC 9(02).
014900             15  EMP-DEMB-AA            PIC 9(02).
015000             15  EMP-DEMB-MM            PIC 9(02).
015100             15  EMP-DEMB-JJ            PIC 9(02).
015200         10  EMP-SALAIRE                PIC S9(7)V9(2) COMP-3.
015300         10  EMP-PERFORMANCE            PIC S9(3).
015400         10  EMP-TEMPS-PARTIEL          PIC S9V9(4) COMP-3.
015500         10  FILLER                     PIC X(21).
015600 PROCEDURE DIVISION.
015700 0000-MAIN-LOOP.
015800     PERFORM 1000-LOAD-MASTER-TABLE THRU 1000-EXIT.
015900     OPEN INPUT HIRE-REQUEST-FILE.
016000     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
016100     PERFORM 2000-PROCESS-HIRE-REQUEST THRU 2000-EXIT
016200         UNTIL WS-HIREREQT-AT-EOF.
016300     CLOSE HIRE-REQUEST-FILE.
016400     PERFORM 8000-REWRITE-MASTER THRU 8000-EXIT.
016500     DISPLAY 'EMBAUCHE - RECORDS LOADED   : ' WS-EMP-COUNT.
016600     DISPLAY 'EMBAUCHE - HIRES PROCESSED  : ' WS-HIRE-COUNT.
016700     DISPLAY 'EMBAUCHE - HIRES REJECTED   : ' WS-REJECT-COUNT.
016800     DISPLAY 'EMBAUCHE - THRESHOLD WARNED : ' WS-WARN-COUNT.
016900     STOP RUN.
017000*----------------------------------------------------------------
017100*    1000 -- LOAD THE EMPLOYEE MASTER INTO WS-EMP-TABLE.
017200*----------------------------------------------------------------
017300 1000-LOAD-MASTER-TABLE.
017400     OPEN INPUT EMPLOYEE-MASTER-IN.
017500     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
017600     MOVE 0 TO WS-EMP-COUNT.
017700     PERFORM 1100-READ-MASTER-REC
017800         UNTIL FS-EMPMSTI-EOF.
017900     CLOSE EMPLOYEE-MASTER-IN.
018000 1000-EXIT.
018100     EXIT.
018200 1100-READ-MASTER-REC.
018300     READ EMPLOYEE-MASTER-IN
018400         AT END
018500             MOVE '10' TO FS-EMPMSTI
018600         NOT AT END
018700             ADD 1 TO WS-EMP-COUNT
018800             MOVE EMP-REC-IN TO WS-EMP-ENTRY(WS-EMP-COUNT)
018900     END-READ.
019000 1100-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------
019300*    2000 -- PROCESS ONE HIRE-REQUEST-RECORD.
019400*----------------------------------------------------------------
019500 2000-PROCESS-HIRE-REQUEST.
019600     READ HIRE-REQUEST-FILE
019700         AT END
019800             SET WS-HIREREQT-AT-EOF TO TRUE
019900         NOT AT END
020000             MOVE 'N' TO WS-REJECT-SW
020100             PERFORM 2010-VALIDATE-TEMPS-PARTIEL
020200                THRU 2010-EXIT
020300             IF WS-REJECT-THIS-HIRE
020400                 GO TO 2000-REJECT-RTN
020500             END-IF
020600             PERFORM 2100-NEXT-MATRICULE THRU 2100-EXIT
020700             IF WS-REJECT-THIS-HIRE
020800                 GO TO 2000-REJECT-RTN
020900             END-IF
021000             PERFORM 2300-CHECK-DUPLICATE THRU 2300-EXIT
021100             IF WS-REJECT-THIS-HIRE
021200                 GO TO 2000-REJECT-RTN
021300             END-IF
021400             PERFORM 2200-CALC-SALAIRE THRU 2200-EXIT
021500             PERFORM 2400-ADD-TO-TABLE THRU 2400-EXIT
021600             ADD 1 TO WS-HIRE-COUNT
021700             GO TO 2000-EXIT
021800     END-READ.
021900     GO TO 2000-EXIT.
022000 2000-REJECT-RTN.
022100     ADD 1 TO WS-REJECT-COUNT.
022200 2000-EXIT.
022300     EXIT.
022400 2010-VALIDATE-TEMPS-PARTIEL.
022500     IF HRQ-TEMPS-PARTIEL-ABSENT
022600         DISPLAY 'REJECT - TEMPS PARTIEL ABSENT FOR HIRE: '
022700                 HRQ-NOM ' ' HRQ-PRENOM
022800         SET WS-REJECT-THIS-HIRE TO TRUE
022900     END-IF.
023000 2010-EXIT.
023100     EXIT.
023200*----------------------------------------------------------------
023300*    2100 -- SCAN THE TABLE FOR THE HIGHEST MATRICULE NUMERO ON
023400*    FILE, ADD 1, APPLY THE 80000/100000 THRESHOLD RULES, AND
023500*    FORMAT THE NEW MATRICULE AS TYPE-CODE + 5-DIGIT SEQUENCE.
023600*----------------------------------------------------------------
023700 2100-NEXT-MATRICULE.
023800     MOVE HRQ-POSTE(1:1) TO WS-TYPE-CODE.
023900     MOVE ENT-MATRICULE-INITIAL TO WS-MAX-NUMERO.
024000     IF WS-EMP-COUNT > 0
024100         MOVE 0 TO WS-MAX-NUMERO
024200         PERFORM 2110-SCAN-MAX-NUMERO THRU 2110-EXIT
024300                 VARYING WS-TAB-IDX FROM 1 BY 1
024400                 UNTIL WS-TAB-IDX > WS-EMP-COUNT
024500         ADD 1 TO WS-MAX-NUMERO
024600     END-IF.
024700     MOVE WS-MAX-NUMERO TO WS-NEW-NUMERO.
024800     IF WS-NEW-NUMERO >= ENT-MATRICULE-SEUIL-LIMITE
024900         DISPLAY 'REJECT - MATRICULE LIMIT REACHED FOR HIRE: '
025000                 HRQ-NOM ' ' HRQ-PRENOM
025100         SET WS-REJECT-THIS-HIRE TO TRUE
025200     ELSE
025300         IF WS-NEW-NUMERO >= ENT-MATRICULE-SEUIL-ALERTE
025400             DISPLAY
025500                'WARNING - MATRICULE POOL NEARLY EXHAUSTED: '
025600                 WS-NEW-NUMERO
025700             ADD 1 TO WS-WARN-COUNT
025800         END-IF
025900         MOVE WS-NEW-NUMERO TO WS-NMV-NUMERO
026000         MOVE WS-TYPE-CODE TO WS-NMV-TYPE
026100     END-IF.
026200 2100-EXIT.
026300     EXIT.
026400 2110-SCAN-MAX-NUMERO.
026500     IF EMP-MAT-NUMERO OF WS-EMP-ENTRY(WS-TAB-IDX)
026600              > WS-MAX-NUMERO
026700         MOVE EMP-MAT-NUMERO OF WS-EMP-ENTRY(WS-TAB-IDX)
026800              TO WS-MAX-NUMERO
026900     END-IF.
027000 2110-EXIT.
027100     EXIT.
027200*----------------------------------------------------------------
027300*    2200 -- STARTING SALARY: BASE X EDUCATION COEFFICIENT X
027400*    TEMPS PARTIEL, ROUNDED TO 2 DECIMALS.
027500*----------------------------------------------------------------
027600 2200-CALC-SALAIRE.
027700     MOVE 0 TO WS-COEFFICIENT.
027800     SET ENT-NE-IDX TO 1.
027900     SEARCH ENT-NE-ENTREE
028000         AT END
028100             DISPLAY 'WARNING - UNKNOWN NIVEAU-ETUDE: '
028200                     HRQ-NIVEAU-ETUDE ' - COEFFICIENT 1.00 USED'
028300             MOVE 1.00 TO WS-COEFFICIENT
028400         WHEN ENT-NE-LIBELLE(ENT-NE-IDX) = HRQ-NIVEAU-ETUDE
028500             MOVE ENT-NE-COEFFICIENT(ENT-NE-IDX)
028600                  TO WS-COEFFICIENT
028700     END-SEARCH.
028800     COMPUTE WS-SALAIRE-CALC ROUNDED =
028900             ENT-SALAIRE-BASE * WS-COEFFICIENT
029000                              * HRQ-TEMPS-PARTIEL.
029100 2200-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------
029400*    2300 -- REJECT IF THE NEW MATRICULE ALREADY EXISTS ON FILE.
029500*----------------------------------------------------------------
029600 2300-CHECK-DUPLICATE.
029700     MOVE 'N' TO WS-DUPLICATE-SW.
029800     IF WS-EMP-COUNT > 0
029900         PERFORM 2310-SCAN-DUPLICATE THRU 2310-EXIT
030000                 VARYING WS-TAB-IDX FROM 1 BY 1
030100                 UNTIL WS-TAB-IDX > WS-EMP-COUNT
030200                 OR WS-DUPLICATE-FOUND
030300     END-IF.
030400     IF WS-DUPLICATE-FOUND
030500         DISPLAY 'REJECT - DUPLICATE MATRICULE: '
030600                 WS-NEW-MATRICULE
030700         SET WS-REJECT-THIS-HIRE TO TRUE
030800     END-IF.
030900 2300-EXIT.
031000     EXIT.
031100 2310-SCAN-DUPLICATE.
031200     IF EMP-MATRICULE OF WS-EMP-ENTRY(WS-TAB-IDX)
031300              = WS-NEW-MATRICULE
031400         SET WS-DUPLICATE-FOUND TO TRUE
031500     END-IF.
031600 2310-EXIT.
031700     EXIT.
031800*----------------------------------------------------------------
031900*    2400 -- BUILD THE NEW EMPLOYEE-MASTER RECORD AND APPEND IT
032000*    TO THE IN-MEMORY TABLE.
032100*----------------------------------------------------------------
032200 2400-ADD-TO-TABLE.
032300     ADD 1 TO WS-EMP-COUNT.
032400     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
032500     INITIALIZE WS-EMP-ENTRY(WS-EMP-COUNT).
032600     MOVE HRQ-NOM          TO EMP-NOM    OF WS-EMP-ENTRY
032700                                             (WS-EMP-COUNT).
032800     MOVE HRQ-PRENOM       TO EMP-PRENOM OF WS-EMP-ENTRY
032900                                             (WS-EMP-COUNT).
033000     MOVE WS-NEW-MATRICULE TO EMP-MATRICULE OF WS-EMP-ENTRY
033100                                             (WS-EMP-COUNT).
033200     MOVE WS-TODAY-CCYYMMDD TO EMP-DATE-EMBAUCHE OF WS-EMP-ENTRY
033300                                             (WS-EMP-COUNT).
033400     MOVE WS-SALAIRE-CALC  TO EMP-SALAIRE OF WS-EMP-ENTRY
033500                                             (WS-EMP-COUNT).
033600     MOVE ENT-PERFORMANCE-BASE TO EMP-PERFORMANCE OF
033700                                             WS-EMP-ENTRY
033800                                             (WS-EMP-COUNT).
033900     MOVE HRQ-TEMPS-PARTIEL TO EMP-TEMPS-PARTIEL OF WS-EMP-ENTRY
034000                                             (WS-EMP-COUNT).
034100 2400-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------
034400*    8000 -- REWRITE THE WHOLE MASTER FROM THE TABLE.
034500*----------------------------------------------------------------
034600 8000-REWRITE-MASTER.
034700     OPEN OUTPUT EMPLOYEE-MASTER-OUT.
034800     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
034900     PERFORM 8010-WRITE-MASTER-REC THRU 8010-EXIT
035000             VARYING WS-TAB-IDX FROM 1 BY 1
035100             UNTIL WS-TAB-IDX > WS-EMP-COUNT.
035200     CLOSE EMPLOYEE-MASTER-OUT.
035300 8000-EXIT.
035400     EXIT.
035500 8010-WRITE-MASTER-REC.
035600     MOVE WS-EMP-ENTRY(WS-TAB-IDX) TO EMP-REC-OUT.
035700     WRITE EMP-REC-OUT.
035800 8010-EXIT.
035900     EXIT.
036000*----------------------------------------------------------------
036100*    9000 -- COMMON FILE-STATUS CHECK FOR OPENS.
036200*----------------------------------------------------------------
036300 9000-OPEN-CHECK.
036400     IF FS-HIREREQT NOT = '00' AND FS-HIREREQT NOT = SPACE
036500         IF FS-HIREREQT NOT = '05'
036600             DISPLAY 'FILE OPEN ERROR - HIREREQT STATUS = '
036700                     FS-HIREREQT
036800             STOP RUN
036900         END-IF
037000     END-IF.
037100     IF FS-EMPMSTI NOT = '00' AND FS-EMPMSTI NOT = SPACE
037200         IF FS-EMPMSTI NOT = '05'
037300             DISPLAY 'FILE OPEN ERROR - EMPMSTI STATUS = '
037400                     FS-EMPMSTI
037500             STOP RUN
037600         END-IF
037700     END-IF.
037800     IF FS-EMPMSTO NOT = '00' AND FS-EMPMSTO NOT = SPACE
037900         DISPLAY 'FILE OPEN ERROR - EMPMSTO STATUS = '
038000                 FS-EMPMSTO
038100         STOP RUN
038200     END-IF.
038300 9000-EXIT.
038400     EXIT.
