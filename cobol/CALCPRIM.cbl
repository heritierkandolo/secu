000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCPRIM.
000300 AUTHOR.        R S KELLERMAN.
000400 INSTALLATION.  ENTREPRISE DATA CENTER - PERSONNEL SYSTEMS.
000500 DATE-WRITTEN.  08/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900*  CALCPRIM  --  ANNUAL BONUS REPORT RUN                         *
001000*                                                                *
001100*  READ-ONLY.  LOADS THE EMPLOYEE MASTER AND PRINTS ONE LINE PER  *
001200*  EMPLOYE ON FILE SHOWING THE PRIME ANNUELLE HE WOULD BE PAID IF *
001300*  THE BONUS RUN WENT OUT TODAY.  THE MASTER IS NEVER REWRITTEN - *
001400*  THIS PROGRAM DOES NOT CHANGE ANY EMPLOYEE DATA.                *
001500*                                                                *
001600*     IF EMP-PERFORMANCE <= PERFORMANCE-BASE, TIERED BASE IS      *
001700*        PRIME-BASE.  OTHERWISE TIERED BASE IS PRIME-BASE PLUS    *
001800*        (EMP-PERFORMANCE - PERFORMANCE-BASE) * PRIME-BASE /      *
001900*        PERFORMANCE-BASE.                                       *
002000*     PRIME = ( TIERED BASE + ANCIENNETE-ANNEES *                 *
002100*               PRIME-ANCIENNETE-PAR-AN ) * EMP-TEMPS-PARTIEL     *
002200*                                                                *
002300*  ANCIENNETE-ANNEES IS THE NUMBER OF FULL YEARS FROM              *
002400*  EMP-DATE-EMBAUCHE TO THE RUN DATE.                              *
002500*                                                                 *
002600*  CHANGE LOG                                                     *
002700*  ----------                                                     *
002800*  08/14/91  RSK  ORIGINAL PROGRAM.                                *
002900*  03/02/99  DLT  Y2K REVIEW - ANCIENNETE CALCULATION CONFIRMED    *
003000*                 SAFE AGAINST THE CENTURY ROLL-OVER; RUN-DATE     *
003100*                 AND EMP-DATE-EMBAUCHE ARE BOTH 4-DIGIT YEAR.     *
003200*  11/19/04  PCM  REQ 40419 - REPORT NOW PRINTS ZERO-ANCIENNETE    *
003300*                 EMPLOYES (FIRST-YEAR HIRES) INSTEAD OF SKIPPING  *
003400*                 THEM, PER PAYROLL'S REQUEST.                    *
003500*  04/06/13  RSK  REQ 42215 - TIERED-BASE CALC RESTATED AS THE     *
003600*                 TWO-BRANCH FORM PAYROLL ACTUALLY DOCUMENTS; OLD  *
003700*                 SINGLE COMPUTE GAVE A WRONG RESULT BELOW BASE.   *
003800*  07/15/13  DLT  REQ 42310 - WS-ANCIENNETE-ANNEES WAS UNSIGNED;   *
003900*                 A HIRE DATED AHEAD OF THE RUN DATE FLIPPED TO A  *
004000*                 POSITIVE NUMBER ON STORE AND SLIPPED PAST THE    *
004100*                 ZERO-FLOOR CHECK BELOW.  FIELD IS NOW SIGNED.    *
004200*  08/02/13  PCM  REQ 42340 - A MASTER RECORD WITH NO HIRE DATE     *
004300*                 ON FILE WAS FALLING THROUGH TO THE NORMAL CALC   *
004400*                 AND COMING OUT WITH A HUGE ANCIENNETE (RUN YEAR  *
004500*                 MINUS ZERO).  2100 NOW FLOORS TO ZERO WHEN       *
004600*                 EMP-DATE-EMBAUCHE IS BLANK/ZERO, SAME AS THE      *
004700*                 FUTURE-DATE FLOOR.                               *
004800*  08/02/13  PCM  REQ 42341 - DROPPED EMP-IND-STATUT/THE ACTIVE      *
004900*                 FILTER IN 1500.  NOTHING EVER SET AN EMPLOYE TO    *
005000*                 INACTIVE SO EVERY RECORD WAS ALREADY BEING         *
005100*                 PRINTED; 1500 NOW PERFORMS 2000 UNCONDITIONALLY.  *
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT EMPLOYEE-MASTER-IN
006200         ASSIGN TO EMPMSTI
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS FS-EMPMSTI.
006600     SELECT PRIME-REPORT-FILE
006700         ASSIGN TO PRIMERPT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS FS-PRIMERPT.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  EMPLOYEE-MASTER-IN
007400     RECORD CONTAINS 146 CHARACTERS
007500     LABEL RECORDS ARE STANDARD.
007600     COPY EMPLOYE REPLACING ==EMP-REC== BY ==EMP-REC-IN==.
007700 FD  PRIME-REPORT-FILE
007800     RECORD CONTAINS 132 CHARACTERS
007900     LABEL RECORDS ARE STANDARD.
008000 01  PRIME-REPORT-LINE                PIC X(132).
008100 WORKING-STORAGE SECTION.
008200     COPY ENTCONST.
008300 77  WS-TAB-IDX                         PIC 9(05) COMP VALUE 0.
008400 77  WS-LINE-COUNT                       PIC 9(05) COMP VALUE 0.
008500 01  WS-FILE-STATUS-CODES.
008600     05  FS-EMPMSTI                   PIC XX.
008700         88  FS-EMPMSTI-OK             VALUE '00'.
008800         88  FS-EMPMSTI-EOF            VALUE '10'.
008900     05  FS-PRIMERPT                   PIC XX.
009000         88  FS-PRIMERPT-OK             VALUE '00'.
009100     05  FILLER                         PIC X(10).
009200 01  WS-COUNTERS.
009300     05  WS-EMP-COUNT                 PIC 9(05) COMP VALUE 0.
009400     05  WS-ANCIENNETE-ANNEES             PIC S9(03) COMP
009500                                                    VALUE 0.
009600     05  FILLER                           PIC X(10).
009700 01  WS-RUN-DATE-FIELDS.
009800     05  WS-RUN-DATE-CCYYMMDD           PIC 9(08).
009900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
010000         10  WS-RUN-CC                   PIC 9(02).
010100         10  WS-RUN-AA                   PIC 9(02).
010200         10  WS-RUN-MM                   PIC 9(02).
010300         10  WS-RUN-JJ                   PIC 9(02).
010400     05  FILLER                          PIC X(10).
010500 01  WS-WORK-FIELDS.
010600     05  WS-PRIME-PERFORMANCE-PART     PIC S9(7)V9(2) COMP-3
010700                                                    VALUE 0.
010800     05  WS-PRIME-ANCIENNETE-PART       PIC S9(7)V9(2) COMP-3
010900                                                    VALUE 0.
011000     05  WS-PRIME-TOTAL                  PIC S9(7)V9(2) COMP-3
011100                                                    VALUE 0.
011200     05  FILLER                          PIC X(10).
011300*----------------------------------------------------------------
011400*    IN-MEMORY COPY OF THE EMPLOYEE MASTER.  LOADED ONCE.  THIS
011500*    PROGRAM IS READ-ONLY -- THE TABLE IS NEVER REWRITTEN.
011600*----------------------------------------------------------------
011700 01  WS-EMP-TABLE.
011800     05  WS-EMP-ENTRY OCCURS 9999 TIMES
011900                      INDEXED BY WS-EMP-IDX.
012000         10  EMP-NOM                    PIC X(50).
012100         10  EMP-PRENOM                 PIC X(50).
012200         10  EMP-MATRICULE              PIC X(06).
012300         10  EMP-MATRICULE-R REDEFINES EMP-MATRICULE.
012400             15  EMP-MAT-TYPE           PIC X(01).
012500             15  EMP-MAT-NUMERO         PIC 9(05).
012600         10  EMP-DATE-EMBAUCHE          PIC 9(08).
012700         10  EMP-DATE-EMBAUCHE-R REDEFINES EMP-DATE-EMBAUCHE.
012800             15  EMP-DEMB-CC            PIC 9(02).
012900             15  EMP-DEMB-AA            PIC 9(02).
013000             15  EMP-DEMB-MM            PIC 9(02).
013100             15  EMP-DEMB-JJ            PIC 9(02).
013200         10  EMP-SALAIRE                PIC S9(7)V9(2) COMP-3.
013300         10  EMP-PERFORMANCE            PIC S9(3).
013400         10  EMP-TEMPS-PARTIEL          PIC S9V9(4) COMP-3.
013500         10  FILLER                     PIC X(21).
013600 01  WS-PRINT-LINE.
013700     05  WS-PL-MATRICULE               PIC X(06).
013800     05  FILLER                        PIC X(02).
013900     05  WS-PL-NOM                      PIC X(30).
014000     05  FILLER                        PIC X(02).
014100     05  WS-PL-ANCIENNETE               PIC ZZ9.
014200     05  FILLER                        PIC X(02).
014300     05  WS-PL-PRIME                    PIC Z(6)9.99.
014400     05  FILLER                        PIC X(81).
014500 PROCEDURE DIVISION.
014600 0000-MAIN-LOOP.
014700     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
014800     PERFORM 1000-LOAD-MASTER-TABLE THRU 1000-EXIT.
014900     OPEN OUTPUT PRIME-REPORT-FILE.
015000     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
015100     PERFORM 1500-PRINT-ACTIVE-EMP THRU 1500-EXIT
015200         VARYING WS-TAB-IDX FROM 1 BY 1
015300         UNTIL WS-TAB-IDX > WS-EMP-COUNT.
015400     CLOSE PRIME-REPORT-FILE.
015500     DISPLAY 'CALCPRIM - RECORDS LOADED    : ' WS-EMP-COUNT.
015600     DISPLAY 'CALCPRIM - LINES PRINTED     : ' WS-LINE-COUNT.
015700     STOP RUN.
015800*----------------------------------------------------------------
015900*    1500 -- ONE PASS OF THE TABLE; PRINT A LINE FOR EVERY
016000*    EMPLOYE ON THE MASTER.
016100*----------------------------------------------------------------
016200 1500-PRINT-ACTIVE-EMP.
016300     PERFORM 2000-PROCESS-QUERY-REC THRU 2000-EXIT.
016400 1500-EXIT.
016500     EXIT.
016600*----------------------------------------------------------------
016700*    1000 -- LOAD THE EMPLOYEE MASTER INTO WS-EMP-TABLE.
016800*----------------------------------------------------------------
016900 1000-LOAD-MASTER-TABLE.
017000     OPEN INPUT EMPLOYEE-MASTER-IN.
017100     PERFORM 9000-OPEN-CHECK THRU 9000-EXIT.
017200     MOVE 0 TO WS-EMP-COUNT.
017300     PERFORM 1100-READ-MASTER-REC
017400         UNTIL FS-EMPMSTI-EOF.
017500     CLOSE EMPLOYEE-MASTER-IN.
017600 1000-EXIT.
017700     EXIT.
017800 1100-READ-MASTER-REC.
017900     READ EMPLOYEE-MASTER-IN
018000         AT END
018100             MOVE '10' TO FS-EMPMSTI
018200         NOT AT END
018300             ADD 1 TO WS-EMP-COUNT
018400             MOVE EMP-REC-IN TO WS-EMP-ENTRY(WS-EMP-COUNT)
018500     END-READ.
018600 1100-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------
018900*    2000 -- ONE EMPLOYE'S PRIME LINE.
019000*----------------------------------------------------------------
019100 2000-PROCESS-QUERY-REC.
019200     PERFORM 2100-CALC-ANCIENNETE THRU 2100-EXIT.
019300     PERFORM 2200-CALC-PRIME THRU 2200-EXIT.
019400     PERFORM 3000-PRINT-LINE THRU 3000-EXIT.
019500 2000-EXIT.
019600     EXIT.
019700*----------------------------------------------------------------
019800*    2100 -- WHOLE YEARS BETWEEN EMP-DATE-EMBAUCHE AND TODAY.
019900*----------------------------------------------------------------
020000 2100-CALC-ANCIENNETE.
020100     IF EMP-DATE-EMBAUCHE OF WS-EMP-ENTRY(WS-TAB-IDX) = 0
020200         MOVE 0 TO WS-ANCIENNETE-ANNEES
020300     ELSE
020400         COMPUTE WS-ANCIENNETE-ANNEES =
020500             WS-RUN-AA OF WS-RUN-DATE-R
020600             - EMP-DEMB-AA OF WS-EMP-ENTRY(WS-TAB-IDX)
020700             + ((WS-RUN-CC OF WS-RUN-DATE-R
020800                 - EMP-DEMB-CC OF WS-EMP-ENTRY(WS-TAB-IDX)) * 100)
020900         IF (WS-RUN-MM OF WS-RUN-DATE-R
021000            < EMP-DEMB-MM OF WS-EMP-ENTRY(WS-TAB-IDX))
021100        OR ((WS-RUN-MM OF WS-RUN-DATE-R
021200               = EMP-DEMB-MM OF WS-EMP-ENTRY(WS-TAB-IDX))
021300        AND (WS-RUN-JJ OF WS-RUN-DATE-R
021400               < EMP-DEMB-JJ OF WS-EMP-ENTRY(WS-TAB-IDX)))
021500             SUBTRACT 1 FROM WS-ANCIENNETE-ANNEES
021600         END-IF
021700         IF WS-ANCIENNETE-ANNEES < 0
021800             MOVE 0 TO WS-ANCIENNETE-ANNEES
021900         END-IF
022000     END-IF.
022100 2100-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------
022400*    2200 -- PERFORMANCE-TIERED BASE, PLUS ANCIENNETE-ANNEES AT
022500*    PRIME-ANCIENNETE-PAR-AN PER YEAR, TIMES TEMPS-PARTIEL.
022600*       PERFORMANCE <= PERFORMANCE-BASE : TIERED BASE = PRIME-BASE
022700*       PERFORMANCE >  PERFORMANCE-BASE : TIERED BASE = PRIME-BASE
022800*          + (PERFORMANCE - PERFORMANCE-BASE) * PRIME-BASE
022900*            / PERFORMANCE-BASE
023000 2200-CALC-PRIME.
023100     IF EMP-PERFORMANCE OF WS-EMP-ENTRY(WS-TAB-IDX)
023200            <= ENT-PERFORMANCE-BASE
023300         MOVE ENT-PRIME-BASE TO WS-PRIME-PERFORMANCE-PART
023400     ELSE
023500         COMPUTE WS-PRIME-PERFORMANCE-PART ROUNDED =
023600             ENT-PRIME-BASE
023700             + (EMP-PERFORMANCE OF WS-EMP-ENTRY(WS-TAB-IDX)
023800                - ENT-PERFORMANCE-BASE)
023900               * ENT-PRIME-BASE / ENT-PERFORMANCE-BASE
024000     END-IF.
024100     COMPUTE WS-PRIME-ANCIENNETE-PART ROUNDED =
024200             WS-ANCIENNETE-ANNEES * ENT-PRIME-ANCIEN-PAR-AN.
024300     COMPUTE WS-PRIME-TOTAL ROUNDED =
024400             (WS-PRIME-PERFORMANCE-PART
024500                + WS-PRIME-ANCIENNETE-PART)
024600             * EMP-TEMPS-PARTIEL OF WS-EMP-ENTRY(WS-TAB-IDX).
024700 2200-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------
025000*    3000 -- FORMAT AND WRITE ONE PRIME-REPORT LINE.
025100*----------------------------------------------------------------
025200 3000-PRINT-LINE.
025300     INITIALIZE WS-PRINT-LINE.
025400     MOVE EMP-MATRICULE OF WS-EMP-ENTRY(WS-TAB-IDX)
025500         TO WS-PL-MATRICULE.
025600     STRING EMP-PRENOM OF WS-EMP-ENTRY(WS-TAB-IDX)
025700            DELIMITED BY '  '
025800            ' '
025900            EMP-NOM OF WS-EMP-ENTRY(WS-TAB-IDX)
026000            DELIMITED BY '  '
026100         INTO WS-PL-NOM
026200     END-STRING.
026300     MOVE WS-ANCIENNETE-ANNEES TO WS-PL-ANCIENNETE.
026400     MOVE WS-PRIME-TOTAL TO WS-PL-PRIME.
026500     MOVE WS-PRINT-LINE TO PRIME-REPORT-LINE.
026600     WRITE PRIME-REPORT-LINE.
026700     ADD 1 TO WS-LINE-COUNT.
026800 3000-EXIT.
026900     EXIT.
027000*----------------------------------------------------------------
027100*    9000 -- COMMON FILE-STATUS CHECK FOR OPENS.
027200*----------------------------------------------------------------
027300 9000-OPEN-CHECK.
027400     IF FS-EMPMSTI NOT = '00' AND FS-EMPMSTI NOT = SPACE
027500         DISPLAY 'FILE OPEN ERROR - EMPMSTI STATUS = '
027600                 FS-EMPMSTI
027700         STOP RUN
027800     END-IF.
027900     IF FS-PRIMERPT NOT = '00' AND FS-PRIMERPT NOT = SPACE
028000         DISPLAY 'FILE OPEN ERROR - PRIMERPT STATUS = '
028100                 FS-PRIMERPT
028200         STOP RUN
028300     END-IF.
028400 9000-EXIT.
028500     EXIT.
